000100*                                                                 
000110 IDENTIFICATION DIVISION.                                         
000120*                                                                 
000130 PROGRAM-ID. TGPOSTXN.                                            
000140 AUTHOR. L A SANTOS.                                              
000150 INSTALLATION. TGID PROCESSAMENTO DE DADOS.                       
000160 DATE-WRITTEN. 12/95.                                             
000170 DATE-COMPILED.                                                   
000180 SECURITY. USO INTERNO - BAIXA DE TRANSACOES TGID.                
000190*                                                                 
000200*    ESTE PROGRAMA E O MOTOR DE BAIXA DE TRANSACOES DO TGID.      
000210*    CARREGA O CADASTRO DE CLIENTES E DE EMPRESAS EM TABELAS DE   
000220*    MEMORIA, LE O ARQUIVO DE SOLICITACOES (TXNREQ) NA ORDEM DE   
000230*    CHEGADA, CALCULA A TAXA DE ADMINISTRACAO, BAIXA O SALDO DA   
000240*    EMPRESA, GRAVA A TRANSACAO BAIXADA (TXNOUT) E AS DUAS        
000250*    NOTIFICACOES (NOTIFY) E, NO FINAL, REGRAVA O CADASTRO DE     
000260*    EMPRESAS COM OS SALDOS ATUALIZADOS E IMPRIME O RELATORIO DE  
000270*    PROCESSAMENTO COM OS TOTAIS DE CONTROLE DA RODADA.           
000280*                                                                 
000290*---------------------------------------------------------------- 
000300*    HISTORICO DE ALTERACOES                                      
000310*---------------------------------------------------------------- 
000320*    12/95  LAS  TGID-003   VERSAO INICIAL.                       
000330*    04/96  LAS  TGID-024   AJUSTE NO CALCULO DA TAXA - PASSOU A  
000340*                           SOMAR A TAXA DE SISTEMA QUANDO        
000350*                           INFORMADA NA SOLICITACAO.             
000360*    09/98  MAF  TGID-093   REVISAO GERAL P/ VIRADA DO ANO 2000   
000370*                           (DATA/HORA DA BAIXA PASSA A VIR DO    
000380*                           PARAMETRO DE RODADA COM O SECULO).    
000390*    02/01  RPX  TGID-136   RELATORIO PASSOU A SEPARAR O TOTAL    
000400*                           DE SAQUE DO TOTAL DE DEPOSITO (SO     
000410*                           TINHA UM TOTAL GERAL ANTES).          
000420*---------------------------------------------------------------- 
000430*                                                                 
000440 ENVIRONMENT DIVISION.                                            
000450 CONFIGURATION SECTION.                                           
000460 SPECIAL-NAMES.                                                   
000470     C01 IS TOP-OF-FORM.                                          
000480*                                                                 
000490 INPUT-OUTPUT SECTION.                                            
000500 FILE-CONTROL.                                                    
000510*                                                                 
000520     SELECT  CLIENTS     ASSIGN      TO  "CLIENTS"                
000530     ORGANIZATION IS LINE SEQUENTIAL                              
000540     FILE STATUS IS FS-CLIENTS.                                   
000550*                                                                 
000560     SELECT  COMPANIES   ASSIGN      TO  "COMPANIES"              
000570     ORGANIZATION IS LINE SEQUENTIAL                              
000580     FILE STATUS IS FS-COMPANIES.                                 
000590*                                                                 
000600     SELECT  TXNREQ      ASSIGN      TO  "TXNREQ"                 
000610     ORGANIZATION IS LINE SEQUENTIAL                              
000620     FILE STATUS IS FS-TXNREQ.                                    
000630*                                                                 
000640     SELECT  TXNOUT      ASSIGN      TO  "TXNOUT"                 
000650     ORGANIZATION IS LINE SEQUENTIAL                              
000660     FILE STATUS IS FS-TXNOUT.                                    
000670*                                                                 
000680     SELECT  NOTIFY      ASSIGN      TO  "NOTIFY"                 
000690     ORGANIZATION IS LINE SEQUENTIAL                              
000700     FILE STATUS IS FS-NOTIFY.                                    
000710*                                                                 
000720     SELECT  COMPANIESO  ASSIGN      TO  "COMPANIES-OUT"          
000730     ORGANIZATION IS LINE SEQUENTIAL                              
000740     FILE STATUS IS FS-COMPANIESO.                                
000750*                                                                 
000760     SELECT  TGRPT       ASSIGN      TO  "REPORT"                 
000770     ORGANIZATION IS LINE SEQUENTIAL                              
000780     FILE STATUS IS FS-TGRPT.                                     
000790*                                                                 
000800     SELECT  PARMTXN     ASSIGN      TO  "PARMTXN"                
000810     ORGANIZATION IS LINE SEQUENTIAL                              
000820     FILE STATUS IS FS-PARMTXN.                                   
000830*                                                                 
000840 DATA DIVISION.                                                   
000850 FILE SECTION.                                                    
000860*                                                                 
000870 FD  CLIENTS                                                      
000880     LABEL RECORD STANDARD                                        
000890     DATA RECORD REG-CLI.                                         
000900     COPY REGCLI.                                                 
000910*                                                                 
000920 FD  COMPANIES                                                    
000930     LABEL RECORD STANDARD                                        
000940     DATA RECORD REG-EMP.                                         
000950     COPY REGEMP.                                                 
000960*                                                                 
000970 FD  TXNREQ                                                       
000980     LABEL RECORD STANDARD                                        
000990     DATA RECORD REG-TXR.                                         
001000     COPY REGTXR.                                                 
001010*                                                                 
001020 FD  TXNOUT                                                       
001030     LABEL RECORD STANDARD                                        
001040     DATA RECORD REG-TXP.                                         
001050     COPY REGTXP.                                                 
001060*                                                                 
001070 FD  NOTIFY                                                       
001080     LABEL RECORD STANDARD                                        
001090     DATA RECORD REG-NOT.                                         
001100     COPY REGNOT.                                                 
001110*                                                                 
001120 FD  COMPANIESO                                                   
001130     LABEL RECORD STANDARD                                        
001140     DATA RECORD REG-EMP-OUT.                                     
001150     COPY REGEMP REPLACING ==REG-EMP== BY ==REG-EMP-OUT==.        
001160*                                                                 
001170 FD  TGRPT                                                        
001180     LABEL RECORD STANDARD                                        
001190     DATA RECORD REG-REPORT-LINHA.                                
001200 01  REG-REPORT-LINHA            PIC X(80).                       
001210*                                                                 
001220 FD  PARMTXN                                                      
001230     LABEL RECORD STANDARD                                        
001240     DATA RECORD REG-PARM.                                        
001250 01  REG-PARM.                                                    
001260     05  PARM-DATAHORA           PIC X(14).                       
001270     05  FILLER                  PIC X(66).                       
001280*                                                                 
001290 WORKING-STORAGE SECTION.                                         
001300*                                                                 
001310 77  FS-CLIENTS                PIC X(02).                         
001320 77  FS-COMPANIES               PIC X(02).                        
001330 77  FS-TXNREQ                  PIC X(02).                        
001340 77  FS-TXNOUT                  PIC X(02).                        
001350 77  FS-NOTIFY                  PIC X(02).                        
001360 77  FS-COMPANIESO              PIC X(02).                        
001370 77  FS-TGRPT                   PIC X(02).                        
001380 77  FS-PARMTXN                 PIC X(02).                        
001390*                                                                 
001400 77  WS-FIM-CLIENTES-SW         PIC X(01).                        
001410     88  WS-FIM-CLIENTES                    VALUE 'Y'.            
001420     88  WS-NAO-FIM-CLIENTES                VALUE 'N'.            
001430*                                                                 
001440 77  WS-FIM-COMPANIES-SW        PIC X(01).                        
001450     88  WS-FIM-COMPANIES                   VALUE 'Y'.            
001460     88  WS-NAO-FIM-COMPANIES               VALUE 'N'.            
001470*                                                                 
001480 77  WS-FIM-TXNREQ-SW           PIC X(01).                        
001490     88  WS-FIM-TXNREQ                      VALUE 'Y'.            
001500     88  WS-NAO-FIM-TXNREQ                  VALUE 'N'.            
001510*                                                                 
001520 77  WS-REJEITA-SW              PIC X(01).                        
001530     88  WS-REJEITADO                       VALUE 'S'.            
001540     88  WS-NAO-REJEITADO                   VALUE 'N'.            
001550*                                                                 
001560*    ---> CONTADORES DE CONTROLE DA RODADA <---                   
001570 77  LIDOS-77                  PIC 9(07)    COMP.                 
001580 77  POSTADOS-77               PIC 9(07)    COMP.                 
001590 77  REJEITADOS-77             PIC 9(07)    COMP.                 
001600 77  REJ-CLI-77                PIC 9(07)    COMP.                 
001610 77  REJ-EMP-77                PIC 9(07)    COMP.                 
001620 77  REJ-SALDO-77              PIC 9(07)    COMP.                 
001630 77  PROX-TXN-ID-77            PIC 9(07)    COMP.                 
001640*                                                                 
001650*    ---> TAMANHO CORRENTE DAS TABELAS DE MEMORIA <---            
001660 77  QT-CLI-77                 PIC 9(04)    COMP VALUE ZERO.      
001670 77  QT-EMP-77                 PIC 9(04)    COMP VALUE ZERO.      
001680*                                                                 
001690*    ---> ACUMULADORES MONETARIOS DA RODADA <---                  
001700 77  TOTAL-TAXA-77              PIC S9(09)V99                     
001710                                 SIGN LEADING SEPARATE.           
001720 77  TOTAL-DEPOSITO-77          PIC S9(09)V99                     
001730                                 SIGN LEADING SEPARATE.           
001740 77  TOTAL-SAQUE-77             PIC S9(09)V99                     
001750                                 SIGN LEADING SEPARATE.           
001760*                                                                 
001770*    ---> CAMPOS DE TRABALHO DA TRANSACAO CORRENTE <---           
001780 77  WS-TAXA                    PIC S9(09)V99                     
001790                                 SIGN LEADING SEPARATE.           
001800 77  WS-VALOR-FINAL             PIC S9(09)V99                     
001810                                 SIGN LEADING SEPARATE.           
001820 77  WS-TIPO-UC                 PIC X(10).                        
001830 77  WS-MOTIVO-REJ              PIC X(30).                        
001840*                                                                 
001850*    ---> TABELA DE CLIENTES (CHAVE: CPF) P/ O SEARCH <---        
001860 01  TABELA-CLIENTES.                                             
001870     05  TB-CLIENTE OCCURS 1 TO 9999 TIMES                        
001880         DEPENDING ON QT-CLI-77                                   
001890         INDEXED BY IDX-CLI.                                      
001900         10  TB-CLI-ID               PIC 9(05).                   
001910         10  TB-CLI-CPF               PIC X(11).                  
001920         10  TB-CLI-EMAIL             PIC X(30).                  
001930*                                                                 
001940*    ---> TABELA DE EMPRESAS (CHAVE: CNPJ) P/ O SEARCH <---       
001950 01  TABELA-EMPRESAS.                                             
001960     05  TB-EMPRESA OCCURS 1 TO 9999 TIMES                        
001970         DEPENDING ON QT-EMP-77                                   
001980         INDEXED BY IDX-EMP.                                      
001990         10  TB-EMP-ID                PIC 9(05).                  
002000         10  TB-EMP-CNPJ              PIC X(14).                  
002010         10  TB-EMP-SALDO             PIC S9(09)V99               
002020                                       SIGN LEADING SEPARATE.     
002030         10  TB-EMP-TAXA-ADM          PIC S9(09)V99               
002040                                       SIGN LEADING SEPARATE.     
002050*                                                                 
002060*    ---> DATA/HORA DO PARAMETRO DE RODADA (TGID-093) <---        
002070 01  WS-PARM-DATAHORA             PIC X(14).                      
002080 01  WS-PARM-DATAHORA-R REDEFINES WS-PARM-DATAHORA.               
002090     05  WS-PARM-AAAAMMDD             PIC 9(08).                  
002100     05  WS-PARM-HHMMSS               PIC 9(06).                  
002110*                                                                 
002120*    ---> AREA DE DATA/HORA DO SISTEMA P/ O CABECALHO     <---    
002130 01  WS-DATA-SISTEMA              PIC 9(06).                      
002140 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                 
002150     05  WS-DATA-AA                   PIC 9(02).                  
002160     05  WS-DATA-MM                   PIC 9(02).                  
002170     05  WS-DATA-DD                   PIC 9(02).                  
002180*                                                                 
002190 01  WS-HORA-SISTEMA              PIC 9(08).                      
002200 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.                 
002210     05  WS-HORA-HHMMSS               PIC 9(06).                  
002220     05  FILLER                       PIC 9(02).                  
002230*                                                                 
002240*    ---> LINHAS DO RELATORIO DE PROCESSAMENTO <---               
002250 01  WS-RPT-BANNER.                                               
002260     05  FILLER                   PIC X(40) VALUE ALL "-".        
002270     05  FILLER                   PIC X(40) VALUE ALL "-".        
002280*                                                                 
002290 01  WS-RPT-CABECALHO1.                                           
002300     05  FILLER                   PIC X(13) VALUE                 
002310         "*** TGPOSTXN ".                                         
002320     05  WS-RPT-TITULO            PIC X(40) VALUE                 
002330         "RELATORIO DE PROCESSAMENTO DE TRANSACOES".              
002340     05  FILLER                   PIC X(07) VALUE " DATA: ".      
002350     05  WS-RPT-CAB-DATA          PIC X(08).                      
002360     05  FILLER                   PIC X(12) VALUE SPACES.         
002370*                                                                 
002380 01  WS-RPT-CABECALHO2.                                           
002390     05  FILLER                   PIC X(07) VALUE                 
002400         "  HORA:".                                               
002410     05  WS-RPT-CAB-HORA          PIC X(06).                      
002420     05  FILLER                   PIC X(67) VALUE SPACES.         
002430*                                                                 
002440 01  WS-RPT-DET-REJ.                                              
002450     05  FILLER                   PIC X(05) VALUE "CPF: ".        
002460     05  WS-RPT-REJ-CPF           PIC X(11).                      
002470     05  FILLER                   PIC X(06) VALUE " CNPJ:".       
002480     05  WS-RPT-REJ-CNPJ          PIC X(14).                      
002490     05  FILLER                   PIC X(07) VALUE " VALOR:".      
002500     05  WS-RPT-REJ-VALOR         PIC -9(09).99.                  
002510     05  FILLER                   PIC X(02) VALUE SPACES.         
002520     05  WS-RPT-REJ-MOTIVO        PIC X(22).                      
002530*                                                                 
002540 01  WS-RPT-TOT1.                                                 
002550     05  FILLER                   PIC X(13) VALUE                 
002560         "LIDOS......: ".                                         
002570     05  WS-RPT-LIDOS             PIC ZZZZZZ9.                    
002580     05  FILLER                   PIC X(03) VALUE SPACES.         
002590     05  FILLER                   PIC X(13) VALUE                 
002600         "POSTADOS...: ".                                         
002610     05  WS-RPT-POSTADOS          PIC ZZZZZZ9.                    
002620     05  FILLER                   PIC X(03) VALUE SPACES.         
002630     05  FILLER                   PIC X(13) VALUE                 
002640         "REJEITADOS.: ".                                         
002650     05  WS-RPT-REJEITADOS        PIC ZZZZZZ9.                    
002660     05  FILLER                   PIC X(14) VALUE SPACES.         
002670*                                                                 
002680 01  WS-RPT-TOT2.                                                 
002690     05  FILLER                   PIC X(14) VALUE                 
002700         "TAXAS TOTAL.: ".                                        
002710     05  WS-RPT-TAXA              PIC -9(08).99.                  
002720     05  FILLER                   PIC X(01) VALUE SPACES.         
002730     05  FILLER                   PIC X(14) VALUE                 
002740         "DEPOSITO TOT: ".                                        
002750     05  WS-RPT-DEPOSITO          PIC -9(08).99.                  
002760     05  FILLER                   PIC X(01) VALUE SPACES.         
002770     05  FILLER                   PIC X(14) VALUE                 
002780         "SAQUE TOTAL.: ".                                        
002790     05  WS-RPT-SAQUE             PIC -9(08).99.                  
002800*                                                                 
002810 LINKAGE SECTION.                                                 
002820*                                                                 
002830*================================================================*
002840 PROCEDURE DIVISION.                                              
002850*================================================================*
002860*                                                                 
002870 INICIO-010.                                                      
002880*                                                                 
002890     PERFORM 0100-ABRE-ARQ           THRU 0100-FIM                
002900     PERFORM 0110-LE-PARAMETRO       THRU 0110-FIM                
002910     PERFORM 0120-CABECALHO-RELAT    THRU 0120-FIM                
002920     PERFORM 0200-CARREGA-CLIENTES   THRU 0200-FIM                
002930     PERFORM 0210-CARREGA-EMPRESAS   THRU 0210-FIM                
002940*                                                                 
002950     MOVE 'N' TO WS-FIM-TXNREQ-SW                                 
002960     MOVE ZERO TO LIDOS-77 POSTADOS-77 REJEITADOS-77              
002970     MOVE ZERO TO REJ-CLI-77 REJ-EMP-77 REJ-SALDO-77              
002980     MOVE ZERO TO PROX-TXN-ID-77                                  
002990     MOVE ZERO TO TOTAL-TAXA-77 TOTAL-DEPOSITO-77 TOTAL-SAQUE-77  
003000*                                                                 
003010     READ TXNREQ                                                  
003020         AT END MOVE 'Y' TO WS-FIM-TXNREQ-SW                      
003030     END-READ.                                                    
003040*                                                                 
003050 LEITURA-030.                                                     
003060*                                                                 
003070     IF WS-FIM-TXNREQ                                             
003080        GO TO 0990-ENCERRAR.                                      
003090*                                                                 
003100     ADD 1 TO LIDOS-77                                            
003110     MOVE 'N' TO WS-REJEITA-SW                                    
003120     MOVE SPACES TO WS-MOTIVO-REJ                                 
003130*                                                                 
003140     PERFORM 0300-LOCALIZA-CLIENTE THRU 0300-FIM.                 
003150     IF WS-REJEITADO                                              
003160        GO TO 0385-GRAVA-REJEITO.                                 
003170*                                                                 
003180     PERFORM 0310-LOCALIZA-EMPRESA THRU 0310-FIM.                 
003190     IF WS-REJEITADO                                              
003200        GO TO 0385-GRAVA-REJEITO.                                 
003210*                                                                 
003220     PERFORM 0320-CALCULA-TAXA        THRU 0320-FIM               
003230     PERFORM 0330-CALCULA-VALOR-FINAL THRU 0330-FIM               
003240     PERFORM 0340-VERIFICA-SALDO      THRU 0340-FIM.              
003250     IF WS-REJEITADO                                              
003260        GO TO 0385-GRAVA-REJEITO.                                 
003270*                                                                 
003280     PERFORM 0350-ATUALIZA-SALDO      THRU 0350-FIM               
003290     PERFORM 0360-GRAVA-POSTADO       THRU 0360-FIM               
003300     PERFORM 0370-GRAVA-NOTIFICACOES  THRU 0370-FIM               
003310     PERFORM 0380-ACUMULA-CONTROLES   THRU 0380-FIM               
003320     GO TO 0386-PROX-REGISTRO.                                    
003330*                                                                 
003340*---------------------------------------------------------------- 
003350*    REJEITA A SOLICITACAO NO RELATORIO                (TGID-003) 
003360*---------------------------------------------------------------- 
003370 0385-GRAVA-REJEITO.                                              
003380*                                                                 
003390     MOVE SPACES         TO WS-RPT-DET-REJ                        
003400     MOVE REQ-CPF         TO WS-RPT-REJ-CPF                       
003410     MOVE REQ-CNPJ        TO WS-RPT-REJ-CNPJ                      
003420     MOVE REQ-VALOR        TO WS-RPT-REJ-VALOR                    
003430     MOVE WS-MOTIVO-REJ     TO WS-RPT-REJ-MOTIVO                  
003440     WRITE REG-REPORT-LINHA FROM WS-RPT-DET-REJ                   
003450     ADD 1 TO REJEITADOS-77                                       
003460     IF WS-MOTIVO-REJ = "CLIENTE NAO ENCONTRADO"                  
003470        ADD 1 TO REJ-CLI-77                                       
003480     ELSE                                                         
003490        IF WS-MOTIVO-REJ = "EMPRESA NAO ENCONTRADA"               
003500           ADD 1 TO REJ-EMP-77                                    
003510        ELSE                                                      
003520           ADD 1 TO REJ-SALDO-77.                                 
003530*                                                                 
003540 0386-PROX-REGISTRO.                                              
003550*                                                                 
003560     READ TXNREQ                                                  
003570         AT END MOVE 'Y' TO WS-FIM-TXNREQ-SW                      
003580     END-READ.                                                    
003590*                                                                 
003600     GO TO LEITURA-030.                                           
003610*                                                                 
003620*---------------------------------------------------------------- 
003630*    ABERTURA DOS ARQUIVOS DA RODADA                    (TGID-003)
003640*---------------------------------------------------------------- 
003650 0100-ABRE-ARQ.                                                   
003660*                                                                 
003670     OPEN INPUT  CLIENTS                                          
003680     OPEN INPUT  COMPANIES                                        
003690     OPEN INPUT  TXNREQ                                           
003700     OPEN INPUT  PARMTXN                                          
003710     OPEN OUTPUT TXNOUT                                           
003720     OPEN OUTPUT NOTIFY                                           
003730     OPEN OUTPUT COMPANIESO                                       
003740     OPEN OUTPUT TGRPT.                                           
003750*                                                                 
003760 0100-FIM. EXIT.                                                  
003770*---------------------------------------------------------------- 
003780*    LE A DATA/HORA DA RODADA (PARAMETRO)               (TGID-093)
003790*---------------------------------------------------------------- 
003800 0110-LE-PARAMETRO.                                               
003810*                                                                 
003820     MOVE ZEROS TO WS-PARM-DATAHORA                               
003830     READ PARMTXN                                                 
003840         AT END MOVE ZEROS TO WS-PARM-DATAHORA                    
003850     END-READ.                                                    
003860     IF FS-PARMTXN = "00"                                         
003870        MOVE PARM-DATAHORA TO WS-PARM-DATAHORA.                   
003880     CLOSE PARMTXN.                                               
003890*                                                                 
003900 0110-FIM. EXIT.                                                  
003910*---------------------------------------------------------------- 
003920*    CABECALHO DO RELATORIO DE PROCESSAMENTO            (TGID-093)
003930*---------------------------------------------------------------- 
003940 0120-CABECALHO-RELAT.                                            
003950*                                                                 
003960     ACCEPT WS-DATA-SISTEMA FROM DATE                             
003970     ACCEPT WS-HORA-SISTEMA FROM TIME                             
003980     MOVE SPACES TO WS-RPT-CAB-DATA                               
003990     STRING WS-DATA-DD "/" WS-DATA-MM "/" WS-DATA-AA              
004000         DELIMITED BY SIZE INTO WS-RPT-CAB-DATA                   
004010     MOVE WS-HORA-HHMMSS TO WS-RPT-CAB-HORA                       
004020     WRITE REG-REPORT-LINHA FROM WS-RPT-BANNER                    
004030     WRITE REG-REPORT-LINHA FROM WS-RPT-CABECALHO1                
004040     WRITE REG-REPORT-LINHA FROM WS-RPT-CABECALHO2                
004050     WRITE REG-REPORT-LINHA FROM WS-RPT-BANNER.                   
004060*                                                                 
004070 0120-FIM. EXIT.                                                  
004080*---------------------------------------------------------------- 
004090*    CARREGA O CADASTRO DE CLIENTES NA TABELA           (TGID-003)
004100*---------------------------------------------------------------- 
004110 0200-CARREGA-CLIENTES.                                           
004120*                                                                 
004130     READ CLIENTS                                                 
004140         AT END MOVE 'Y' TO WS-FIM-CLIENTES-SW                    
004150     END-READ.                                                    
004160*                                                                 
004170 0200-LOOP.                                                       
004180*                                                                 
004190     IF WS-FIM-CLIENTES                                           
004200        GO TO 0200-ENCERRA.                                       
004210*                                                                 
004220     ADD 1 TO QT-CLI-77                                           
004230     MOVE CLI-ID    TO TB-CLI-ID(QT-CLI-77)                       
004240     MOVE CLI-CPF   TO TB-CLI-CPF(QT-CLI-77)                      
004250     MOVE CLI-EMAIL TO TB-CLI-EMAIL(QT-CLI-77)                    
004260*                                                                 
004270     READ CLIENTS                                                 
004280         AT END MOVE 'Y' TO WS-FIM-CLIENTES-SW                    
004290     END-READ.                                                    
004300*                                                                 
004310     GO TO 0200-LOOP.                                             
004320*                                                                 
004330 0200-ENCERRA.                                                    
004340*                                                                 
004350     CLOSE CLIENTS.                                               
004360*                                                                 
004370 0200-FIM. EXIT.                                                  
004380*---------------------------------------------------------------- 
004390*    CARREGA O CADASTRO DE EMPRESAS NA TABELA           (TGID-003)
004400*---------------------------------------------------------------- 
004410 0210-CARREGA-EMPRESAS.                                           
004420*                                                                 
004430     READ COMPANIES                                               
004440         AT END MOVE 'Y' TO WS-FIM-COMPANIES-SW                   
004450     END-READ.                                                    
004460*                                                                 
004470 0210-LOOP.                                                       
004480*                                                                 
004490     IF WS-FIM-COMPANIES                                          
004500        GO TO 0210-ENCERRA.                                       
004510*                                                                 
004520     ADD 1 TO QT-EMP-77                                           
004530     MOVE EMP-ID OF REG-EMP       TO TB-EMP-ID(QT-EMP-77)         
004540     MOVE EMP-CNPJ OF REG-EMP     TO TB-EMP-CNPJ(QT-EMP-77)       
004550     MOVE EMP-SALDO OF REG-EMP    TO TB-EMP-SALDO(QT-EMP-77)      
004560     MOVE EMP-TAXA-ADM OF REG-EMP TO TB-EMP-TAXA-ADM(QT-EMP-77)   
004570*                                                                 
004580     READ COMPANIES                                               
004590         AT END MOVE 'Y' TO WS-FIM-COMPANIES-SW                   
004600     END-READ.                                                    
004610*                                                                 
004620     GO TO 0210-LOOP.                                             
004630*                                                                 
004640 0210-ENCERRA.                                                    
004650*                                                                 
004660     CLOSE COMPANIES.                                             
004670*                                                                 
004680 0210-FIM. EXIT.                                                  
004690*---------------------------------------------------------------- 
004700*    LOCALIZA O CLIENTE NA TABELA PELO CPF              (TGID-003)
004710*---------------------------------------------------------------- 
004720 0300-LOCALIZA-CLIENTE.                                           
004730*                                                                 
004740     SET IDX-CLI TO 1                                             
004750     SEARCH TB-CLIENTE                                            
004760         AT END                                                   
004770             MOVE 'S' TO WS-REJEITA-SW                            
004780             MOVE "CLIENTE NAO ENCONTRADO" TO WS-MOTIVO-REJ       
004790         WHEN TB-CLI-CPF(IDX-CLI) = REQ-CPF                       
004800             CONTINUE                                             
004810     END-SEARCH.                                                  
004820*                                                                 
004830 0300-FIM. EXIT.                                                  
004840*---------------------------------------------------------------- 
004850*    LOCALIZA A EMPRESA NA TABELA PELO CNPJ             (TGID-003)
004860*---------------------------------------------------------------- 
004870 0310-LOCALIZA-EMPRESA.                                           
004880*                                                                 
004890     SET IDX-EMP TO 1                                             
004900     SEARCH TB-EMPRESA                                            
004910         AT END                                                   
004920             MOVE 'S' TO WS-REJEITA-SW                            
004930             MOVE "EMPRESA NAO ENCONTRADA" TO WS-MOTIVO-REJ       
004940         WHEN TB-EMP-CNPJ(IDX-EMP) = REQ-CNPJ                     
004950             CONTINUE                                             
004960     END-SEARCH.                                                  
004970*                                                                 
004980 0310-FIM. EXIT.                                                  
004990*---------------------------------------------------------------- 
005000*    CALCULA A TAXA DE ADMINISTRACAO                    (TGID-024)
005010*---------------------------------------------------------------- 
005020 0320-CALCULA-TAXA.                                               
005030*                                                                 
005040     COMPUTE WS-TAXA ROUNDED =                                    
005050         TB-EMP-TAXA-ADM(IDX-EMP) * 0.02                          
005060     IF REQ-TAXA-SISTEMA NOT = ZERO                               
005070        ADD REQ-TAXA-SISTEMA TO WS-TAXA.                          
005080*                                                                 
005090 0320-FIM. EXIT.                                                  
005100*---------------------------------------------------------------- 
005110*    CALCULA O VALOR LIQUIDO DA TRANSACAO               (TGID-003)
005120*---------------------------------------------------------------- 
005130 0330-CALCULA-VALOR-FINAL.                                        
005140*                                                                 
005150     COMPUTE WS-VALOR-FINAL ROUNDED =                             
005160         REQ-VALOR - WS-TAXA.                                     
005170*                                                                 
005180 0330-FIM. EXIT.                                                  
005190*---------------------------------------------------------------- 
005200*    VERIFICA SALDO SUFICIENTE NO SAQUE                 (TGID-003)
005210*---------------------------------------------------------------- 
005220 0340-VERIFICA-SALDO.                                             
005230*                                                                 
005240     MOVE REQ-TIPO TO WS-TIPO-UC                                  
005250     INSPECT WS-TIPO-UC CONVERTING                                
005260         "abcdefghijklmnopqrstuvwxyz" TO                          
005270         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                             
005280     IF WS-TIPO-UC = "SAQUE"                                      
005290        IF TB-EMP-SALDO(IDX-EMP) < WS-VALOR-FINAL                 
005300           MOVE 'S' TO WS-REJEITA-SW                              
005310           MOVE "SALDO INSUFICIENTE NA EMPRESA" TO WS-MOTIVO-REJ. 
005320*                                                                 
005330 0340-FIM. EXIT.                                                  
005340*---------------------------------------------------------------- 
005350*    ATUALIZA O SALDO DA EMPRESA NA TABELA              (TGID-003)
005360*---------------------------------------------------------------- 
005370 0350-ATUALIZA-SALDO.                                             
005380*                                                                 
005390     IF WS-TIPO-UC = "DEPOSITO"                                   
005400        ADD WS-VALOR-FINAL TO TB-EMP-SALDO(IDX-EMP)               
005410     ELSE                                                         
005420        IF WS-TIPO-UC = "SAQUE"                                   
005430           SUBTRACT WS-VALOR-FINAL FROM TB-EMP-SALDO(IDX-EMP).    
005440*                                                                 
005450 0350-FIM. EXIT.                                                  
005460*---------------------------------------------------------------- 
005470*    GRAVA A TRANSACAO BAIXADA                          (TGID-003)
005480*---------------------------------------------------------------- 
005490 0360-GRAVA-POSTADO.                                              
005500*                                                                 
005510     ADD 1 TO PROX-TXN-ID-77                                      
005520     MOVE PROX-TXN-ID-77   TO TXN-ID                              
005530     MOVE REQ-CPF           TO TXN-CPF                            
005540     MOVE REQ-CNPJ          TO TXN-CNPJ                           
005550     MOVE WS-VALOR-FINAL     TO TXN-VALOR-FINAL                   
005560     MOVE REQ-TIPO           TO TXN-TIPO                          
005570     MOVE WS-TAXA            TO TXN-TAXA                          
005580     MOVE WS-PARM-DATAHORA    TO TXN-DATAHORA                     
005590     WRITE REG-TXP.                                               
005600*                                                                 
005610 0360-FIM. EXIT.                                                  
005620*---------------------------------------------------------------- 
005630*    GRAVA AS DUAS NOTIFICACOES DA TRANSACAO            (TGID-003)
005640*---------------------------------------------------------------- 
005650 0370-GRAVA-NOTIFICACOES.                                         
005660*                                                                 
005670     MOVE SPACES TO REG-NOT                                       
005680     MOVE "E"               TO NOT-DEST-TYPE                      
005690     MOVE REQ-CNPJ           TO NOT-DEST                          
005700     MOVE PROX-TXN-ID-77      TO NOT-TXN-ID                       
005710     MOVE "TRANSACAO REALIZADA COM SUCESSO" TO NOT-MESSAGE        
005720     WRITE REG-NOT.                                               
005730*                                                                 
005740     MOVE SPACES TO REG-NOT                                       
005750     MOVE "C"               TO NOT-DEST-TYPE                      
005760     MOVE TB-CLI-EMAIL(IDX-CLI) TO NOT-DEST                       
005770     MOVE PROX-TXN-ID-77      TO NOT-TXN-ID                       
005780     MOVE "TRANSACAO REALIZADA COM SUCESSO" TO NOT-MESSAGE        
005790     WRITE REG-NOT.                                               
005800*                                                                 
005810 0370-FIM. EXIT.                                                  
005820*---------------------------------------------------------------- 
005830*    ACUMULA OS TOTAIS DE CONTROLE DA RODADA            (TGID-136)
005840*---------------------------------------------------------------- 
005850 0380-ACUMULA-CONTROLES.                                          
005860*                                                                 
005870     ADD 1 TO POSTADOS-77                                         
005880     ADD WS-TAXA TO TOTAL-TAXA-77                                 
005890     IF WS-TIPO-UC = "DEPOSITO"                                   
005900        ADD WS-VALOR-FINAL TO TOTAL-DEPOSITO-77                   
005910     ELSE                                                         
005920        IF WS-TIPO-UC = "SAQUE"                                   
005930           ADD WS-VALOR-FINAL TO TOTAL-SAQUE-77.                  
005940*                                                                 
005950 0380-FIM. EXIT.                                                  
005960*---------------------------------------------------------------- 
005970*    REGRAVA O CADASTRO DE EMPRESAS COM OS NOVOS SALDOS (TGID-003)
005980*---------------------------------------------------------------- 
005990 0900-REGRAVA-EMPRESAS.                                           
006000*                                                                 
006010     SET IDX-EMP TO 1.                                            
006020*                                                                 
006030 0900-LOOP.                                                       
006040*                                                                 
006050     IF IDX-EMP > QT-EMP-77                                       
006060        GO TO 0900-FIM.                                           
006070*                                                                 
006080     MOVE TB-EMP-ID(IDX-EMP)       TO EMP-ID OF REG-EMP-OUT       
006090     MOVE TB-EMP-CNPJ(IDX-EMP)     TO EMP-CNPJ OF REG-EMP-OUT     
006100     MOVE TB-EMP-SALDO(IDX-EMP)    TO EMP-SALDO OF REG-EMP-OUT    
006110     MOVE TB-EMP-TAXA-ADM(IDX-EMP) TO EMP-TAXA-ADM OF REG-EMP-OUT 
006120     WRITE REG-EMP-OUT                                            
006130     SET IDX-EMP UP BY 1                                          
006140     GO TO 0900-LOOP.                                             
006150*                                                                 
006160 0900-FIM. EXIT.                                                  
006170*---------------------------------------------------------------- 
006180*    IMPRIME OS TOTAIS DE CONTROLE DA RODADA            (TGID-136)
006190*---------------------------------------------------------------- 
006200 0910-IMPRIME-RELATORIO.                                          
006210*                                                                 
006220     MOVE LIDOS-77      TO WS-RPT-LIDOS                           
006230     MOVE POSTADOS-77   TO WS-RPT-POSTADOS                        
006240     MOVE REJEITADOS-77 TO WS-RPT-REJEITADOS                      
006250     MOVE TOTAL-TAXA-77     TO WS-RPT-TAXA                        
006260     MOVE TOTAL-DEPOSITO-77 TO WS-RPT-DEPOSITO                    
006270     MOVE TOTAL-SAQUE-77    TO WS-RPT-SAQUE                       
006280     WRITE REG-REPORT-LINHA FROM WS-RPT-BANNER                    
006290     WRITE REG-REPORT-LINHA FROM WS-RPT-TOT1                      
006300     WRITE REG-REPORT-LINHA FROM WS-RPT-TOT2                      
006310     WRITE REG-REPORT-LINHA FROM WS-RPT-BANNER.                   
006320*                                                                 
006330 0910-FIM. EXIT.                                                  
006340*---------------------------------------------------------------- 
006350 0990-ENCERRAR.                                                   
006360*                                                                 
006370     PERFORM 0900-REGRAVA-EMPRESAS  THRU 0900-FIM                 
006380     PERFORM 0910-IMPRIME-RELATORIO THRU 0910-FIM                 
006390*                                                                 
006400     CLOSE TXNREQ TXNOUT NOTIFY COMPANIESO TGRPT                  
006410     GO TO 9999-FINALIZAR.                                        
006420*                                                                 
006430 9999-FINALIZAR.                                                  
006440*                                                                 
006450     STOP RUN.                                                    
