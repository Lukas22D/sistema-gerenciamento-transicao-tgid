000100*                                                                 
000110 IDENTIFICATION DIVISION.                                         
000120*                                                                 
000130 PROGRAM-ID. TGCEMPR.                                             
000140 AUTHOR. S R COELHO.                                              
000150 INSTALLATION. TGID PROCESSAMENTO DE DADOS.                       
000160 DATE-WRITTEN. 11/95.                                             
000170 DATE-COMPILED.                                                   
000180 SECURITY. USO INTERNO - CADASTRO DE EMPRESAS.                    
000190*                                                                 
000200*    ESTE PROGRAMA LE O ARQUIVO DE PEDIDOS DE CADASTRO DE         
000210*    EMPRESAS (CADEMP), VALIDA O CNPJ DE CADA UMA (CHAMANDO O     
000220*    MODULO TGVALCNJ) E GRAVA NO CADASTRO DE EMPRESAS (COMPANIES) 
000230*    SOMENTE OS REGISTROS COM CNPJ VALIDO, JA COM O SALDO E A     
000240*    TAXA DE ADMINISTRACAO INICIAIS INFORMADOS NO PEDIDO. OS      
000250*    REJEITADOS SAO LISTADOS NO RELATORIO EMPRPT, COM TOTAIS.     
000260*                                                                 
000270*---------------------------------------------------------------- 
000280*    HISTORICO DE ALTERACOES                                      
000290*---------------------------------------------------------------- 
000300*    11/95  SRC  TGID-002   VERSAO INICIAL, SUBSTITUI A ROTINA    
000310*                           DE CADASTRO ON-LINE DO SISTEMA ANT.   
000320*    03/96  SRC  TGID-022   PASSOU A CHAMAR O TGVALCNJ EM VEZ     
000330*                           DE VALIDAR O DV NESTE PROPRIO PGM.    
000340*    09/98  MAF  TGID-091   REVISAO GERAL P/ VIRADA DO ANO 2000   
000350*                           (CABECALHO DO RELATORIO PASSA A       
000360*                           TRAZER DATA E HORA COMPLETAS).        
000370*    02/01  RPX  TGID-134   INCLUIDO TOTAL DE REJEITADOS NO       
000380*                           RELATORIO (SO TINHA LIDOS/GRAVADOS).  
000390*---------------------------------------------------------------- 
000400*                                                                 
000410 ENVIRONMENT DIVISION.                                            
000420 CONFIGURATION SECTION.                                           
000430 SPECIAL-NAMES.                                                   
000440     C01 IS TOP-OF-FORM.                                          
000450*                                                                 
000460 INPUT-OUTPUT SECTION.                                            
000470 FILE-CONTROL.                                                    
000480*                                                                 
000490     SELECT  CADEMP      ASSIGN      TO  "CADEMP"                 
000500     ORGANIZATION IS LINE SEQUENTIAL                              
000510     FILE STATUS IS FS-CADEMP.                                    
000520*                                                                 
000530     SELECT  COMPANIES   ASSIGN      TO  "COMPANIES"              
000540     ORGANIZATION IS LINE SEQUENTIAL                              
000550     FILE STATUS IS FS-COMPANIES.                                 
000560*                                                                 
000570     SELECT  EMPRPT      ASSIGN      TO  "EMPRPT"                 
000580     ORGANIZATION IS LINE SEQUENTIAL                              
000590     FILE STATUS IS FS-EMPRPT.                                    
000600*                                                                 
000610 DATA DIVISION.                                                   
000620 FILE SECTION.                                                    
000630*                                                                 
000640 FD  CADEMP                                                       
000650     LABEL RECORD STANDARD                                        
000660     DATA RECORD REG-CADEMP.                                      
000670*                                                                 
000680 01  REG-CADEMP.                                                  
000690     05  CADEMP-CNPJ              PIC X(14).                      
000700     05  CADEMP-SALDO             PIC S9(09)V99                   
000710                                   SIGN LEADING SEPARATE.         
000720     05  CADEMP-TAXA-ADM          PIC S9(09)V99                   
000730                                   SIGN LEADING SEPARATE.         
000740     05  FILLER                   PIC X(11).                      
000750*                                                                 
000760 FD  COMPANIES                                                    
000770     LABEL RECORD STANDARD                                        
000780     DATA RECORD REG-EMP.                                         
000790     COPY REGEMP.                                                 
000800*                                                                 
000810 FD  EMPRPT                                                       
000820     LABEL RECORD STANDARD                                        
000830     DATA RECORD REG-EMPRPT-LINHA.                                
000840 01  REG-EMPRPT-LINHA            PIC X(80).                       
000850*                                                                 
000860 WORKING-STORAGE SECTION.                                         
000870*                                                                 
000880 77  FS-CADEMP                PIC X(02).                          
000890 77  FS-COMPANIES              PIC X(02).                         
000900 77  FS-EMPRPT                 PIC X(02).                         
000910*                                                                 
000920 77  WS-STATUS-FIM              PIC X(01).                        
000930     88  WS-FIM-CADEMP                      VALUE 'Y'.            
000940     88  WS-NAO-FIM-CADEMP                  VALUE 'N'.            
000950*                                                                 
000960 77  LIDOS-77                  PIC 9(05)    COMP.                 
000970 77  GRAVADOS-77               PIC 9(05)    COMP.                 
000980 77  REJEITADOS-77             PIC 9(05)    COMP.                 
000990 77  PROX-ID-77                PIC 9(05)    COMP.                 
001000*                                                                 
001010*    ---> AREA DE PARAMETROS PARA O CALL DO VALIDADOR <---        
001020 01  WS-PARM-CNPJ.                                                
001030     05  WS-PARM-CNPJ-NUM         PIC X(14).                      
001040     05  WS-PARM-CNPJ-VALIDO      PIC X(01).                      
001050 01  WS-PARM-CNPJ-R REDEFINES WS-PARM-CNPJ.                       
001060     05  WS-PARM-CNPJ-BASE        PIC 9(12).                      
001070     05  WS-PARM-CNPJ-DV          PIC 9(02).                      
001080     05  FILLER                   PIC X(01).                      
001090*                                                                 
001100*    ---> CABECALHO E DETALHE DO RELATORIO DE CADASTRO <---       
001110 01  WS-RPT-CABECALHO.                                            
001120     05  FILLER                  PIC X(13) VALUE                  
001130         "*** TGCEMPR  ".                                         
001140     05  WS-RPT-TITULO            PIC X(38) VALUE                 
001150         "CADASTRO DE EMPRESAS - PEDIDOS LIDOS ".                 
001160     05  FILLER                   PIC X(08) VALUE "DATA-HR:".     
001170     05  WS-RPT-DATAHORA          PIC X(14).                      
001180     05  FILLER                   PIC X(07) VALUE SPACES.         
001190*                                                                 
001200 01  WS-RPT-REJEITO.                                              
001210     05  FILLER                   PIC X(07) VALUE "CNPJ: ".       
001220     05  WS-RPT-CNPJ              PIC X(14).                      
001230     05  FILLER                   PIC X(13) VALUE " - MOTIVO : ". 
001240     05  WS-RPT-MOTIVO            PIC X(20) VALUE SPACES.         
001250     05  FILLER                   PIC X(26) VALUE SPACES.         
001260*                                                                 
001270 01  WS-RPT-TOTAIS.                                               
001280     05  FILLER                   PIC X(14) VALUE "LIDOS......: ".
001290     05  WS-RPT-LIDOS             PIC ZZZZ9.                      
001300     05  FILLER                   PIC X(03) VALUE SPACES.         
001310     05  FILLER                   PIC X(14) VALUE "GRAVADOS...: ".
001320     05  WS-RPT-GRAVADOS          PIC ZZZZ9.                      
001330     05  FILLER                   PIC X(03) VALUE SPACES.         
001340     05  FILLER                   PIC X(14) VALUE "REJEITADOS.: ".
001350     05  WS-RPT-REJEITADOS        PIC ZZZZ9.                      
001360     05  FILLER                   PIC X(06) VALUE SPACES.         
001370*                                                                 
001380*    ---> AREA DE DATA/HORA DO SISTEMA P/ O CABECALHO     <---    
001390 01  WS-DATA-SISTEMA              PIC 9(06).                      
001400 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                 
001410     05  WS-DATA-AA                   PIC 9(02).                  
001420     05  WS-DATA-MM                   PIC 9(02).                  
001430     05  WS-DATA-DD                   PIC 9(02).                  
001440*                                                                 
001450 01  WS-HORA-SISTEMA              PIC 9(08).                      
001460 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.                 
001470     05  WS-HORA-HHMMSS               PIC 9(06).                  
001480     05  FILLER                       PIC 9(02).                  
001490*                                                                 
001500 LINKAGE SECTION.                                                 
001510*                                                                 
001520*================================================================*
001530 PROCEDURE DIVISION.                                              
001540*================================================================*
001550*                                                                 
001560 INICIO-010.                                                      
001570*                                                                 
001580     OPEN INPUT  CADEMP                                           
001590     OPEN OUTPUT COMPANIES                                        
001600     OPEN OUTPUT EMPRPT                                           
001610*                                                                 
001620     MOVE 'N' TO WS-STATUS-FIM                                    
001630     MOVE ZERO TO LIDOS-77 GRAVADOS-77 REJEITADOS-77              
001640     MOVE ZERO TO PROX-ID-77                                      
001650     PERFORM 0900-IMPRIME-CABECALHO THRU 0900-FIM                 
001660*                                                                 
001670     READ CADEMP                                                  
001680         AT END MOVE 'Y' TO WS-STATUS-FIM                         
001690     END-READ.                                                    
001700*                                                                 
001710 LEITURA-020.                                                     
001720*                                                                 
001730     IF WS-FIM-CADEMP                                             
001740        GO TO 0990-ENCERRAR.                                      
001750*                                                                 
001760     ADD 1 TO LIDOS-77                                            
001770     PERFORM 0300-VALIDA-CNPJ      THRU 0300-FIM                  
001780     PERFORM 0400-GRAVA-OU-REJEITA THRU 0400-FIM                  
001790*                                                                 
001800     READ CADEMP                                                  
001810         AT END MOVE 'Y' TO WS-STATUS-FIM                         
001820     END-READ.                                                    
001830*                                                                 
001840     GO TO LEITURA-020.                                           
001850*                                                                 
001860*---------------------------------------------------------------- 
001870*    CHAMA O MODULO DE VALIDACAO DE CNPJ                (TGID-022)
001880*---------------------------------------------------------------- 
001890 0300-VALIDA-CNPJ.                                                
001900*                                                                 
001910     MOVE CADEMP-CNPJ TO WS-PARM-CNPJ-NUM                         
001920     CALL "TGVALCNJ" USING WS-PARM-CNPJ.                          
001930*                                                                 
001940 0300-FIM. EXIT.                                                  
001950*---------------------------------------------------------------- 
001960*    GRAVA A EMPRESA NO CADASTRO OU REJEITA NO RELATORIO          
001970*---------------------------------------------------------------- 
001980 0400-GRAVA-OU-REJEITA.                                           
001990*                                                                 
002000     IF WS-PARM-CNPJ-VALIDO = 'S'                                 
002010        ADD 1 TO PROX-ID-77                                       
002020        MOVE PROX-ID-77       TO EMP-ID                           
002030        MOVE CADEMP-CNPJ      TO EMP-CNPJ                         
002040        MOVE CADEMP-SALDO     TO EMP-SALDO                        
002050        MOVE CADEMP-TAXA-ADM  TO EMP-TAXA-ADM                     
002060        WRITE REG-EMP                                             
002070        ADD 1 TO GRAVADOS-77                                      
002080     ELSE                                                         
002090        MOVE SPACES TO WS-RPT-REJEITO                             
002100        MOVE CADEMP-CNPJ         TO WS-RPT-CNPJ                   
002110        MOVE "CNPJ INVALIDO"     TO WS-RPT-MOTIVO                 
002120        WRITE REG-EMPRPT-LINHA FROM WS-RPT-REJEITO                
002130        ADD 1 TO REJEITADOS-77.                                   
002140*                                                                 
002150 0400-FIM. EXIT.                                                  
002160*---------------------------------------------------------------- 
002170*    CABECALHO DO RELATORIO                             (TGID-091)
002180*---------------------------------------------------------------- 
002190 0900-IMPRIME-CABECALHO.                                          
002200*                                                                 
002210     ACCEPT WS-DATA-SISTEMA FROM DATE                             
002220     ACCEPT WS-HORA-SISTEMA FROM TIME                             
002230     MOVE SPACES TO WS-RPT-DATAHORA                               
002240     STRING WS-DATA-SISTEMA WS-HORA-HHMMSS                        
002250         DELIMITED BY SIZE INTO WS-RPT-DATAHORA                   
002260     WRITE REG-EMPRPT-LINHA FROM WS-RPT-CABECALHO.                
002270*                                                                 
002280 0900-FIM. EXIT.                                                  
002290*---------------------------------------------------------------- 
002300*    TOTAIS DE CONTROLE E ENCERRAMENTO                  (TGID-134)
002310*---------------------------------------------------------------- 
002320 0990-ENCERRAR.                                                   
002330*                                                                 
002340     MOVE LIDOS-77      TO WS-RPT-LIDOS                           
002350     MOVE GRAVADOS-77   TO WS-RPT-GRAVADOS                        
002360     MOVE REJEITADOS-77 TO WS-RPT-REJEITADOS                      
002370     WRITE REG-EMPRPT-LINHA FROM WS-RPT-TOTAIS                    
002380*                                                                 
002390     CLOSE CADEMP COMPANIES EMPRPT                                
002400     GO TO 9999-FINALIZAR.                                        
002410*                                                                 
002420 9999-FINALIZAR.                                                  
002430*                                                                 
002440     STOP RUN.                                                    
