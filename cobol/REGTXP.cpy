000100*    REGTXP.CPY  -- LAYOUT DA TRANSACAO BAIXADA (TGID)            
000110*    ARQUIVO TXNOUT, GERADO PELO TGPOSTXN A CADA BAIXA.           
000120*    TAMANHO DO REGISTRO: 80 POSICOES.                            
000130 01  REG-TXP.                                                     
000140     05  TXN-ID                      PIC 9(07).                   
000150     05  TXN-CPF                     PIC X(11).                   
000160     05  TXN-CNPJ                    PIC X(14).                   
000170     05  TXN-VALOR-FINAL             PIC S9(09)V99                
000180                                      SIGN LEADING SEPARATE.      
000190     05  TXN-TIPO                    PIC X(10).                   
000200     05  TXN-TAXA                    PIC S9(09)V99                
000210                                      SIGN LEADING SEPARATE.      
000220     05  TXN-DATAHORA                PIC X(14).                   
000230*            AAAAMMDDHHMMSS, RECEBIDO COMO PARAMETRO DE RODADA.   
