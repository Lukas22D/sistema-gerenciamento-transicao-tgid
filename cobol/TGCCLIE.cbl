000100*                                                                 
000110 IDENTIFICATION DIVISION.                                         
000120*                                                                 
000130 PROGRAM-ID. TGCCLIE.                                             
000140 AUTHOR. S R COELHO.                                              
000150 INSTALLATION. TGID PROCESSAMENTO DE DADOS.                       
000160 DATE-WRITTEN. 11/95.                                             
000170 DATE-COMPILED.                                                   
000180 SECURITY. USO INTERNO - CADASTRO DE CLIENTES.                    
000190*                                                                 
000200*    ESTE PROGRAMA LE O ARQUIVO DE PEDIDOS DE CADASTRO DE         
000210*    CLIENTES (CADCLI), VALIDA O CPF DE CADA UM (CHAMANDO O       
000220*    MODULO TGVALCPF) E GRAVA NO CADASTRO DE CLIENTES (CLIENTS)   
000230*    SOMENTE OS REGISTROS COM CPF VALIDO. OS REJEITADOS SAO       
000240*    LISTADOS NO RELATORIO CLIRPT, COM TOTAIS DE CONTROLE.        
000250*                                                                 
000260*---------------------------------------------------------------- 
000270*    HISTORICO DE ALTERACOES                                      
000280*---------------------------------------------------------------- 
000290*    11/95  SRC  TGID-001   VERSAO INICIAL, SUBSTITUI A ROTINA    
000300*                           DE CADASTRO ON-LINE DO SISTEMA ANT.   
000310*    03/96  SRC  TGID-021   PASSOU A CHAMAR O TGVALCPF EM VEZ     
000320*                           DE VALIDAR O DV NESTE PROPRIO PGM.    
000330*    09/98  MAF  TGID-090   REVISAO GERAL P/ VIRADA DO ANO 2000   
000340*                           (CABECALHO DO RELATORIO PASSA A       
000350*                           TRAZER DATA E HORA COMPLETAS).        
000360*    02/01  RPX  TGID-133   INCLUIDO TOTAL DE REJEITADOS NO       
000370*                           RELATORIO (SO TINHA LIDOS/GRAVADOS).  
000380*---------------------------------------------------------------- 
000390*                                                                 
000400 ENVIRONMENT DIVISION.                                            
000410 CONFIGURATION SECTION.                                           
000420 SPECIAL-NAMES.                                                   
000430     C01 IS TOP-OF-FORM.                                          
000440*                                                                 
000450 INPUT-OUTPUT SECTION.                                            
000460 FILE-CONTROL.                                                    
000470*                                                                 
000480     SELECT  CADCLI      ASSIGN      TO  "CADCLI"                 
000490     ORGANIZATION IS LINE SEQUENTIAL                              
000500     FILE STATUS IS FS-CADCLI.                                    
000510*                                                                 
000520     SELECT  CLIENTS     ASSIGN      TO  "CLIENTS"                
000530     ORGANIZATION IS LINE SEQUENTIAL                              
000540     FILE STATUS IS FS-CLIENTS.                                   
000550*                                                                 
000560     SELECT  CLIRPT      ASSIGN      TO  "CLIRPT"                 
000570     ORGANIZATION IS LINE SEQUENTIAL                              
000580     FILE STATUS IS FS-CLIRPT.                                    
000590*                                                                 
000600 DATA DIVISION.                                                   
000610 FILE SECTION.                                                    
000620*                                                                 
000630 FD  CADCLI                                                       
000640     LABEL RECORD STANDARD                                        
000650     DATA RECORD REG-CLI-ENT.                                     
000660     COPY REGCLI REPLACING ==REG-CLI== BY ==REG-CLI-ENT==.        
000670*                                                                 
000680 FD  CLIENTS                                                      
000690     LABEL RECORD STANDARD                                        
000700     DATA RECORD REG-CLI.                                         
000710     COPY REGCLI.                                                 
000720*                                                                 
000730 FD  CLIRPT                                                       
000740     LABEL RECORD STANDARD                                        
000750     DATA RECORD REG-CLIRPT-LINHA.                                
000760 01  REG-CLIRPT-LINHA            PIC X(80).                       
000770*                                                                 
000780 WORKING-STORAGE SECTION.                                         
000790*                                                                 
000800 77  FS-CADCLI                PIC X(02).                          
000810 77  FS-CLIENTS               PIC X(02).                          
000820 77  FS-CLIRPT                PIC X(02).                          
000830*                                                                 
000840 77  WS-STATUS-FIM             PIC X(01).                         
000850     88  WS-FIM-CADCLI                     VALUE 'Y'.             
000860     88  WS-NAO-FIM-CADCLI                 VALUE 'N'.             
000870*                                                                 
000880 77  LIDOS-77                 PIC 9(05)    COMP.                  
000890 77  GRAVADOS-77              PIC 9(05)    COMP.                  
000900 77  REJEITADOS-77            PIC 9(05)    COMP.                  
000910*                                                                 
000920*    ---> AREA DE PARAMETROS PARA O CALL DO VALIDADOR <---        
000930 01  WS-PARM-CPF.                                                 
000940     05  WS-PARM-CPF-NUM          PIC X(11).                      
000950     05  WS-PARM-CPF-VALIDO       PIC X(01).                      
000960 01  WS-PARM-CPF-R REDEFINES WS-PARM-CPF.                         
000970     05  WS-PARM-CPF-BASE         PIC 9(09).                      
000980     05  WS-PARM-CPF-DV           PIC 9(02).                      
000990     05  FILLER                   PIC X(01).                      
001000*                                                                 
001010*    ---> CABECALHO E DETALHE DO RELATORIO DE CADASTRO <---       
001020 01  WS-RPT-CABECALHO.                                            
001030     05  FILLER                  PIC X(13) VALUE                  
001040         "*** TGCCLIE  ".                                         
001050     05  WS-RPT-TITULO            PIC X(38) VALUE                 
001060         "CADASTRO DE CLIENTES - PEDIDOS LIDOS ".                 
001070     05  FILLER                   PIC X(08) VALUE "DATA-HR:".     
001080     05  WS-RPT-DATAHORA          PIC X(14).                      
001090     05  FILLER                   PIC X(07) VALUE SPACES.         
001100*                                                                 
001110 01  WS-RPT-REJEITO.                                              
001120     05  FILLER                   PIC X(06) VALUE "CPF : ".       
001130     05  WS-RPT-CPF               PIC X(11).                      
001140     05  FILLER                   PIC X(13) VALUE " - MOTIVO : ". 
001150     05  WS-RPT-MOTIVO            PIC X(20) VALUE SPACES.         
001160     05  FILLER                   PIC X(30) VALUE SPACES.         
001170*                                                                 
001180 01  WS-RPT-TOTAIS.                                               
001190     05  FILLER                   PIC X(14) VALUE "LIDOS......: ".
001200     05  WS-RPT-LIDOS             PIC ZZZZ9.                      
001210     05  FILLER                   PIC X(03) VALUE SPACES.         
001220     05  FILLER                   PIC X(14) VALUE "GRAVADOS...: ".
001230     05  WS-RPT-GRAVADOS          PIC ZZZZ9.                      
001240     05  FILLER                   PIC X(03) VALUE SPACES.         
001250     05  FILLER                   PIC X(14) VALUE "REJEITADOS.: ".
001260     05  WS-RPT-REJEITADOS        PIC ZZZZ9.                      
001270     05  FILLER                   PIC X(06) VALUE SPACES.         
001280*                                                                 
001290*    ---> AREA DE DATA/HORA DO SISTEMA P/ O CABECALHO     <---    
001300 01  WS-DATA-SISTEMA              PIC 9(06).                      
001310 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                 
001320     05  WS-DATA-AA                   PIC 9(02).                  
001330     05  WS-DATA-MM                   PIC 9(02).                  
001340     05  WS-DATA-DD                   PIC 9(02).                  
001350*                                                                 
001360 01  WS-HORA-SISTEMA              PIC 9(08).                      
001370 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.                 
001380     05  WS-HORA-HHMMSS               PIC 9(06).                  
001390     05  FILLER                       PIC 9(02).                  
001400*                                                                 
001410 LINKAGE SECTION.                                                 
001420*                                                                 
001430*================================================================*
001440 PROCEDURE DIVISION.                                              
001450*================================================================*
001460*                                                                 
001470 INICIO-010.                                                      
001480*                                                                 
001490     OPEN INPUT  CADCLI                                           
001500     OPEN OUTPUT CLIENTS                                          
001510     OPEN OUTPUT CLIRPT                                           
001520*                                                                 
001530     MOVE 'N' TO WS-STATUS-FIM                                    
001540     MOVE ZERO TO LIDOS-77 GRAVADOS-77 REJEITADOS-77              
001550     PERFORM 0900-IMPRIME-CABECALHO THRU 0900-FIM                 
001560*                                                                 
001570     READ CADCLI                                                  
001580         AT END MOVE 'Y' TO WS-STATUS-FIM                         
001590     END-READ.                                                    
001600*                                                                 
001610 LEITURA-020.                                                     
001620*                                                                 
001630     IF WS-FIM-CADCLI                                             
001640        GO TO 0990-ENCERRAR.                                      
001650*                                                                 
001660     ADD 1 TO LIDOS-77                                            
001670     PERFORM 0300-VALIDA-CPF       THRU 0300-FIM                  
001680     PERFORM 0400-GRAVA-OU-REJEITA THRU 0400-FIM                  
001690*                                                                 
001700     READ CADCLI                                                  
001710         AT END MOVE 'Y' TO WS-STATUS-FIM                         
001720     END-READ.                                                    
001730*                                                                 
001740     GO TO LEITURA-020.                                           
001750*                                                                 
001760*---------------------------------------------------------------- 
001770*    CHAMA O MODULO DE VALIDACAO DE CPF                 (TGID-021)
001780*---------------------------------------------------------------- 
001790 0300-VALIDA-CPF.                                                 
001800*                                                                 
001810     MOVE CLI-CPF OF REG-CLI-ENT TO WS-PARM-CPF-NUM               
001820     CALL "TGVALCPF" USING WS-PARM-CPF.                           
001830*                                                                 
001840 0300-FIM. EXIT.                                                  
001850*---------------------------------------------------------------- 
001860*    GRAVA O CLIENTE NO CADASTRO OU REJEITA NO RELATORIO          
001870*---------------------------------------------------------------- 
001880 0400-GRAVA-OU-REJEITA.                                           
001890*                                                                 
001900     IF WS-PARM-CPF-VALIDO = 'S'                                  
001910        MOVE REG-CLI-ENT TO REG-CLI                               
001920        WRITE REG-CLI                                             
001930        ADD 1 TO GRAVADOS-77                                      
001940     ELSE                                                         
001950        MOVE SPACES TO WS-RPT-REJEITO                             
001960        MOVE CLI-CPF OF REG-CLI-ENT TO WS-RPT-CPF                 
001970        MOVE "CPF INVALIDO"          TO WS-RPT-MOTIVO             
001980        WRITE REG-CLIRPT-LINHA FROM WS-RPT-REJEITO                
001990        ADD 1 TO REJEITADOS-77.                                   
002000*                                                                 
002010 0400-FIM. EXIT.                                                  
002020*---------------------------------------------------------------- 
002030*    CABECALHO DO RELATORIO                             (TGID-090)
002040*---------------------------------------------------------------- 
002050 0900-IMPRIME-CABECALHO.                                          
002060*                                                                 
002070     ACCEPT WS-DATA-SISTEMA FROM DATE                             
002080     ACCEPT WS-HORA-SISTEMA FROM TIME                             
002090     MOVE SPACES TO WS-RPT-DATAHORA                               
002100     STRING WS-DATA-SISTEMA WS-HORA-HHMMSS                        
002110         DELIMITED BY SIZE INTO WS-RPT-DATAHORA                   
002120     WRITE REG-CLIRPT-LINHA FROM WS-RPT-CABECALHO.                
002130*                                                                 
002140 0900-FIM. EXIT.                                                  
002150*---------------------------------------------------------------- 
002160*    TOTAIS DE CONTROLE E ENCERRAMENTO                  (TGID-133)
002170*---------------------------------------------------------------- 
002180 0990-ENCERRAR.                                                   
002190*                                                                 
002200     MOVE LIDOS-77      TO WS-RPT-LIDOS                           
002210     MOVE GRAVADOS-77   TO WS-RPT-GRAVADOS                        
002220     MOVE REJEITADOS-77 TO WS-RPT-REJEITADOS                      
002230     WRITE REG-CLIRPT-LINHA FROM WS-RPT-TOTAIS                    
002240*                                                                 
002250     CLOSE CADCLI CLIENTS CLIRPT                                  
002260     GO TO 9999-FINALIZAR.                                        
002270*                                                                 
002280 9999-FINALIZAR.                                                  
002290*                                                                 
002300     STOP RUN.                                                    
