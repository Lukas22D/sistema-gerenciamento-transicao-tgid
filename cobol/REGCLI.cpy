000100*    REGCLI.CPY  -- LAYOUT DO CADASTRO DE CLIENTES (TGID)         
000110*    CAMPO CHAVE: CLI-CPF (CPF DO CLIENTE, 11 POSICOES)           
000120*    TAMANHO DO REGISTRO: 46 POSICOES, SEM FILLER DE FOLGA --     
000130*    A ESTRUTURA OCUPA O REGISTRO POR COMPLETO.                   
000140 01  REG-CLI.                                                     
000150     05  CLI-ID                      PIC 9(05).                   
000160     05  CLI-CPF                     PIC X(11).                   
000170     05  CLI-EMAIL                   PIC X(30).                   
