000100*    REGTXR.CPY  -- LAYOUT DA SOLICITACAO DE TRANSACAO (TGID)     
000110*    ARQUIVO TXNREQ, PROCESSADO NA ORDEM DE CHEGADA.              
000120*    TAMANHO DO REGISTRO: 60 POSICOES.                            
000130 01  REG-TXR.                                                     
000140     05  REQ-CPF                     PIC X(11).                   
000150     05  REQ-CNPJ                    PIC X(14).                   
000160     05  REQ-VALOR                   PIC S9(09)V99                
000170                                      SIGN LEADING SEPARATE.      
000180     05  REQ-TIPO                    PIC X(10).                   
000190*            "SAQUE"    = RETIRADA DA EMPRESA                     
000200*            "DEPOSITO" = RECOLHIMENTO NA EMPRESA                 
000210     05  REQ-TAXA-SISTEMA            PIC S9(09)V99                
000220                                      SIGN LEADING SEPARATE.      
000230     05  REQ-FILLER                  PIC X(01).                   
