000100*    REGEMP.CPY  -- LAYOUT DO CADASTRO DE EMPRESAS (TGID)         
000110*    CAMPO CHAVE: EMP-CNPJ (CNPJ DA EMPRESA, 14 POSICOES)         
000120*    SALDO E TAXA-ADM EM SINAL LIDER SEPARADO, 12 POSICOES.       
000130*    TAMANHO DO REGISTRO: 43 POSICOES, SEM FILLER DE FOLGA.       
000140 01  REG-EMP.                                                     
000150     05  EMP-ID                      PIC 9(05).                   
000160     05  EMP-CNPJ                    PIC X(14).                   
000170     05  EMP-SALDO                   PIC S9(09)V99                
000180                                      SIGN LEADING SEPARATE.      
000190     05  EMP-TAXA-ADM                PIC S9(09)V99                
000200                                      SIGN LEADING SEPARATE.      
