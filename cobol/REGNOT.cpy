000100*    REGNOT.CPY -- LAYOUT DA NOTIFICACAO DE CLIENTE/EMPRESA (TGID)
000110*    ARQUIVO NOTIFY, DUAS LINHAS POR TRANSACAO BAIXADA.           
000120*    TAMANHO DO REGISTRO: 90 POSICOES.                            
000130 01  REG-NOT.                                                     
000140     05  NOT-DEST-TYPE                PIC X(01).                  
000150*            "C" = E-MAIL DO CLIENTE   "E" = RETORNO DA EMPRESA   
000160     05  NOT-DEST                     PIC X(30).                  
000170     05  NOT-TXN-ID                   PIC 9(07).                  
000180     05  NOT-MESSAGE                  PIC X(52).                  
