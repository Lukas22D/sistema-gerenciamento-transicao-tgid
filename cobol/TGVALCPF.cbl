000100*                                                                 
000110 IDENTIFICATION DIVISION.                                         
000120*                                                                 
000130 PROGRAM-ID. TGVALCPF.                                            
000140 AUTHOR. S R COELHO.                                              
000150 INSTALLATION. TGID PROCESSAMENTO DE DADOS.                       
000160 DATE-WRITTEN. 11/95.                                             
000170 DATE-COMPILED.                                                   
000180 SECURITY. USO INTERNO - MODULO DE VALIDACAO DE CPF.              
000190*                                                                 
000200*    ESTE MODULO E CHAMADO (CALL) PELOS PROGRAMAS DE CADASTRO     
000210*    E VALIDA O CPF INFORMADO PELO CALCULO DOS DOIS DIGITOS       
000220*    VERIFICADORES (MODULO 11). NAO ACESSA ARQUIVO NENHUM.        
000230*                                                                 
000240*---------------------------------------------------------------- 
000250*    HISTORICO DE ALTERACOES                                      
000260*---------------------------------------------------------------- 
000270*    11/95  SRC  TGID-004   VERSAO INICIAL DO MODULO.             
000280*    03/96  SRC  TGID-019   CORRIGIDO CALCULO DO 2O DIGITO        
000290*                           (SOMA NAO CONSIDERAVA O 1O DV).       
000300*    09/98  MAF  TGID-088   REVISAO GERAL P/ VIRADA DO ANO 2000,  
000310*                           SEM IMPACTO NESTE MODULO (NAO TEM     
000320*                           CAMPO DE DATA).                       
000330*    02/01  RPX  TGID-131   PASSOU A REJEITAR CPF COM OS 11       
000340*                           DIGITOS IGUAIS (ANTES SO CAIA NO      
000350*                           DV, MAS ALGUNS CASOS PASSAVAM).       
000360*    07/04  RPX  TGID-177   AJUSTE DE COMENTARIOS, SEM MUDANCA    
000370*                           DE LOGICA.                            
000380*---------------------------------------------------------------- 
000390*                                                                 
000400 ENVIRONMENT DIVISION.                                            
000410 CONFIGURATION SECTION.                                           
000420 SPECIAL-NAMES.                                                   
000430     C01 IS TOP-OF-FORM.                                          
000440*                                                                 
000450 DATA DIVISION.                                                   
000460 WORKING-STORAGE SECTION.                                         
000470*                                                                 
000480 77  WS-IND                  PIC 9(02)       COMP.                
000490 77  WS-SOMA1                PIC S9(04)      COMP.                
000500 77  WS-SOMA2                PIC S9(04)      COMP.                
000510 77  WS-RESTO                PIC S9(04)      COMP.                
000520 77  WS-DV1-CALCULADO        PIC 9(01).                           
000530 77  WS-DV2-CALCULADO        PIC 9(01).                           
000540*                                                                 
000550*    ---> QUEBRA DO CPF EM DIGITOS INDIVIDUAIS <---               
000560 01  WS-CPF-NUM                  PIC 9(11).                       
000570 01  WS-CPF-TAB REDEFINES WS-CPF-NUM.                             
000580     05  WS-CPF-DIG OCCURS 11 TIMES                               
000590                     INDEXED BY IDX-CPF    PIC 9(01).             
000600*                                                                 
000610*    ---> VISAO DO CPF EM CORPO (9) + DIGITOS (2) <---            
000620 01  WS-CPF-PARTES               PIC X(11).                       
000630 01  WS-CPF-PARTES-R REDEFINES WS-CPF-PARTES.                     
000640     05  WS-CPF-CORPO-X          PIC X(09).                       
000650     05  WS-CPF-DV-X             PIC X(02).                       
000660*                                                                 
000670*    ---> VISAO DOS DOIS DV CALCULADOS, PARA COMPARACAO <---      
000680 01  WS-DV-CALC                  PIC 9(02).                       
000690 01  WS-DV-CALC-R REDEFINES WS-DV-CALC.                           
000700     05  WS-DV1-CALC             PIC 9(01).                       
000710     05  WS-DV2-CALC             PIC 9(01).                       
000720*                                                                 
000730*    ---> TABELA DE PESOS DO 1O E 2O DIGITO VERIFICADOR <---      
000740 01  WS-TABELA-PESOS.                                             
000750     05  WS-PESOS-DV1 OCCURS 9 TIMES                              
000760                       INDEXED BY IDX-P1    PIC 9(02).            
000770     05  WS-PESOS-DV2 OCCURS 10 TIMES                             
000780                       INDEXED BY IDX-P2    PIC 9(02).            
000790     05  FILLER                            PIC X(04).             
000800*                                                                 
000810 LINKAGE SECTION.                                                 
000820*                                                                 
000830 01  LK-PARAMETROS.                                               
000840     05  LK-CPF                  PIC X(11).                       
000850     05  LK-CPF-VALIDO           PIC X(01).                       
000860*            "S" = CPF VALIDO     "N" = CPF INVALIDO              
000870*                                                                 
000880*================================================================*
000890 PROCEDURE DIVISION USING LK-PARAMETROS.                          
000900*================================================================*
000910*                                                                 
000920 0000-VALIDAR-CPF.                                                
000930*                                                                 
000940     MOVE 'S' TO LK-CPF-VALIDO                                    
000950     MOVE LK-CPF TO WS-CPF-PARTES                                 
000960     PERFORM 0050-MONTA-PESOS THRU 0050-FIM                       
000970*                                                                 
000980     IF LK-CPF NOT NUMERIC                                        
000990        MOVE 'N' TO LK-CPF-VALIDO                                 
001000        GO TO 9999-FINALIZAR.                                     
001010*                                                                 
001020     MOVE LK-CPF TO WS-CPF-NUM                                    
001030     PERFORM 0100-VERIFICA-REPETIDO THRU 0100-FIM                 
001040     IF LK-CPF-VALIDO = 'N'                                       
001050        GO TO 9999-FINALIZAR.                                     
001060*                                                                 
001070     PERFORM 0200-CALCULA-DV1 THRU 0200-FIM                       
001080     PERFORM 0300-CALCULA-DV2 THRU 0300-FIM                       
001090*                                                                 
001100     MOVE WS-DV1-CALCULADO TO WS-DV1-CALC                         
001110     MOVE WS-DV2-CALCULADO TO WS-DV2-CALC                         
001120     IF WS-CPF-DV-X NOT = WS-DV-CALC                              
001130        MOVE 'N' TO LK-CPF-VALIDO.                                
001140*                                                                 
001150     GO TO 9999-FINALIZAR.                                        
001160*                                                                 
001170*---------------------------------------------------------------- 
001180*    MONTA AS TABELAS DE PESOS (10,9,8...2 E 11,10,9...2)         
001190*---------------------------------------------------------------- 
001200 0050-MONTA-PESOS.                                                
001210*                                                                 
001220     MOVE 10 TO WS-PESOS-DV1 (1)                                  
001230     MOVE  9 TO WS-PESOS-DV1 (2)                                  
001240     MOVE  8 TO WS-PESOS-DV1 (3)                                  
001250     MOVE  7 TO WS-PESOS-DV1 (4)                                  
001260     MOVE  6 TO WS-PESOS-DV1 (5)                                  
001270     MOVE  5 TO WS-PESOS-DV1 (6)                                  
001280     MOVE  4 TO WS-PESOS-DV1 (7)                                  
001290     MOVE  3 TO WS-PESOS-DV1 (8)                                  
001300     MOVE  2 TO WS-PESOS-DV1 (9)                                  
001310*                                                                 
001320     MOVE 11 TO WS-PESOS-DV2 (1)                                  
001330     MOVE 10 TO WS-PESOS-DV2 (2)                                  
001340     MOVE  9 TO WS-PESOS-DV2 (3)                                  
001350     MOVE  8 TO WS-PESOS-DV2 (4)                                  
001360     MOVE  7 TO WS-PESOS-DV2 (5)                                  
001370     MOVE  6 TO WS-PESOS-DV2 (6)                                  
001380     MOVE  5 TO WS-PESOS-DV2 (7)                                  
001390     MOVE  4 TO WS-PESOS-DV2 (8)                                  
001400     MOVE  3 TO WS-PESOS-DV2 (9)                                  
001410     MOVE  2 TO WS-PESOS-DV2 (10).                                
001420*                                                                 
001430 0050-FIM. EXIT.                                                  
001440*---------------------------------------------------------------- 
001450*    REJEITA CPF COM OS 11 DIGITOS TODOS IGUAIS     (TGID-131)    
001460*---------------------------------------------------------------- 
001470 0100-VERIFICA-REPETIDO.                                          
001480*                                                                 
001490     SET IDX-CPF TO 1                                             
001500     MOVE 'N' TO LK-CPF-VALIDO                                    
001510     IF WS-CPF-DIG (1) NOT = WS-CPF-DIG (2)  OR                   
001520        WS-CPF-DIG (1) NOT = WS-CPF-DIG (3)  OR                   
001530        WS-CPF-DIG (1) NOT = WS-CPF-DIG (4)  OR                   
001540        WS-CPF-DIG (1) NOT = WS-CPF-DIG (5)  OR                   
001550        WS-CPF-DIG (1) NOT = WS-CPF-DIG (6)  OR                   
001560        WS-CPF-DIG (1) NOT = WS-CPF-DIG (7)  OR                   
001570        WS-CPF-DIG (1) NOT = WS-CPF-DIG (8)  OR                   
001580        WS-CPF-DIG (1) NOT = WS-CPF-DIG (9)  OR                   
001590        WS-CPF-DIG (1) NOT = WS-CPF-DIG (10) OR                   
001600        WS-CPF-DIG (1) NOT = WS-CPF-DIG (11)                      
001610        MOVE 'S' TO LK-CPF-VALIDO.                                
001620*                                                                 
001630 0100-FIM. EXIT.                                                  
001640*---------------------------------------------------------------- 
001650*    1O DIGITO: SOMA DOS 9 PRIMEIROS X PESOS 10,9,8...2           
001660*---------------------------------------------------------------- 
001670 0200-CALCULA-DV1.                                                
001680*                                                                 
001690     MOVE ZERO TO WS-SOMA1                                        
001700     SET IDX-CPF IDX-P1 TO 1                                      
001710     PERFORM 0210-SOMA-DV1 THRU 0210-FIM                          
001720                           9 TIMES.                               
001730*                                                                 
001740     DIVIDE WS-SOMA1 BY 11 GIVING WS-IND                          
001750                          REMAINDER WS-RESTO.                     
001760     IF WS-RESTO < 2                                              
001770        MOVE ZERO TO WS-DV1-CALCULADO                             
001780     ELSE                                                         
001790        COMPUTE WS-DV1-CALCULADO = 11 - WS-RESTO.                 
001800*                                                                 
001810 0200-FIM. EXIT.                                                  
001820*                                                                 
001830 0210-SOMA-DV1.                                                   
001840*                                                                 
001850     COMPUTE WS-SOMA1 = WS-SOMA1 +                                
001860             (WS-CPF-DIG (IDX-CPF) * WS-PESOS-DV1 (IDX-P1))       
001870     SET IDX-CPF UP BY 1                                          
001880     SET IDX-P1  UP BY 1.                                         
001890*                                                                 
001900 0210-FIM. EXIT.                                                  
001910*---------------------------------------------------------------- 
001920*    2O DIGITO: SOMA DOS 9 PRIMEIROS + O 1O DV, PESOS 11..2       
001930*                                                     (TGID-019)  
001940*---------------------------------------------------------------- 
001950 0300-CALCULA-DV2.                                                
001960*                                                                 
001970     MOVE ZERO TO WS-SOMA2                                        
001980     SET IDX-CPF IDX-P2 TO 1                                      
001990     PERFORM 0310-SOMA-DV2 THRU 0310-FIM                          
002000                           9 TIMES.                               
002010     COMPUTE WS-SOMA2 = WS-SOMA2 +                                
002020             (WS-DV1-CALCULADO * WS-PESOS-DV2 (10)).              
002030*                                                                 
002040     DIVIDE WS-SOMA2 BY 11 GIVING WS-IND                          
002050                          REMAINDER WS-RESTO.                     
002060     IF WS-RESTO < 2                                              
002070        MOVE ZERO TO WS-DV2-CALCULADO                             
002080     ELSE                                                         
002090        COMPUTE WS-DV2-CALCULADO = 11 - WS-RESTO.                 
002100*                                                                 
002110 0300-FIM. EXIT.                                                  
002120*                                                                 
002130 0310-SOMA-DV2.                                                   
002140*                                                                 
002150     COMPUTE WS-SOMA2 = WS-SOMA2 +                                
002160             (WS-CPF-DIG (IDX-CPF) * WS-PESOS-DV2 (IDX-P2))       
002170     SET IDX-CPF UP BY 1                                          
002180     SET IDX-P2  UP BY 1.                                         
002190*                                                                 
002200 0310-FIM. EXIT.                                                  
002210*---------------------------------------------------------------- 
002220 9999-FINALIZAR.                                                  
002230*                                                                 
002240     GOBACK.                                                      
