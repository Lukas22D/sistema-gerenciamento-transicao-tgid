000100*                                                                 
000110 IDENTIFICATION DIVISION.                                         
000120*                                                                 
000130 PROGRAM-ID. TGVALCNJ.                                            
000140 AUTHOR. S R COELHO.                                              
000150 INSTALLATION. TGID PROCESSAMENTO DE DADOS.                       
000160 DATE-WRITTEN. 11/95.                                             
000170 DATE-COMPILED.                                                   
000180 SECURITY. USO INTERNO - MODULO DE VALIDACAO DE CNPJ.             
000190*                                                                 
000200*    ESTE MODULO E CHAMADO (CALL) PELOS PROGRAMAS DE CADASTRO     
000210*    E VALIDA O CNPJ INFORMADO PELO CALCULO DOS DOIS DIGITOS      
000220*    VERIFICADORES (MODULO 11 PONDERADO). NAO ACESSA ARQUIVO.     
000230*                                                                 
000240*---------------------------------------------------------------- 
000250*    HISTORICO DE ALTERACOES                                      
000260*---------------------------------------------------------------- 
000270*    11/95  SRC  TGID-005   VERSAO INICIAL DO MODULO.             
000280*    03/96  SRC  TGID-020   PADRONIZADA TABELA DE PESOS COM O     
000290*                           MODULO TGVALCPF (MESMO LAYOUT).       
000300*    09/98  MAF  TGID-089   REVISAO GERAL P/ VIRADA DO ANO 2000,  
000310*                           SEM IMPACTO NESTE MODULO (NAO TEM     
000320*                           CAMPO DE DATA).                       
000330*    02/01  RPX  TGID-132   PASSOU A REJEITAR CNPJ COM OS 14      
000340*                           DIGITOS IGUAIS.                       
000350*---------------------------------------------------------------- 
000360*                                                                 
000370 ENVIRONMENT DIVISION.                                            
000380 CONFIGURATION SECTION.                                           
000390 SPECIAL-NAMES.                                                   
000400     C01 IS TOP-OF-FORM.                                          
000410*                                                                 
000420 DATA DIVISION.                                                   
000430 WORKING-STORAGE SECTION.                                         
000440*                                                                 
000450 77  WS-IND                  PIC 9(02)       COMP.                
000460 77  WS-SOMA1                PIC S9(05)      COMP.                
000470 77  WS-SOMA2                PIC S9(05)      COMP.                
000480 77  WS-RESTO                PIC S9(04)      COMP.                
000490 77  WS-DV1-CALCULADO        PIC 9(01).                           
000500 77  WS-DV2-CALCULADO        PIC 9(01).                           
000510*                                                                 
000520*    ---> QUEBRA DO CNPJ EM DIGITOS INDIVIDUAIS <---              
000530 01  WS-CNPJ-NUM                 PIC 9(14).                       
000540 01  WS-CNPJ-TAB REDEFINES WS-CNPJ-NUM.                           
000550     05  WS-CNPJ-DIG OCCURS 14 TIMES                              
000560                     INDEXED BY IDX-CNPJ   PIC 9(01).             
000570*                                                                 
000580*    ---> VISAO DO CNPJ EM CORPO (12) + DIGITOS (2) <---          
000590 01  WS-CNPJ-PARTES               PIC X(14).                      
000600 01  WS-CNPJ-PARTES-R REDEFINES WS-CNPJ-PARTES.                   
000610     05  WS-CNPJ-CORPO-X          PIC X(12).                      
000620     05  WS-CNPJ-DV-X             PIC X(02).                      
000630*                                                                 
000640*    ---> VISAO DOS DOIS DV CALCULADOS, PARA COMPARACAO <---      
000650 01  WS-DV-CALC                  PIC 9(02).                       
000660 01  WS-DV-CALC-R REDEFINES WS-DV-CALC.                           
000670     05  WS-DV1-CALC             PIC 9(01).                       
000680     05  WS-DV2-CALC             PIC 9(01).                       
000690*                                                                 
000700*    ---> TABELA DE PESOS DO 1O E 2O DIGITO VERIFICADOR <---      
000710*    1O DV: PESOS 5,4,3,2,9,8,7,6,5,4,3,2 (12 POSICOES)           
000720*    2O DV: PESOS 6,5,4,3,2,9,8,7,6,5,4,3,2 (13 POSICOES)         
000730 01  WS-TABELA-PESOS.                                             
000740     05  WS-PESOS-DV1 OCCURS 12 TIMES                             
000750                       INDEXED BY IDX-P1    PIC 9(02).            
000760     05  WS-PESOS-DV2 OCCURS 13 TIMES                             
000770                       INDEXED BY IDX-P2    PIC 9(02).            
000780     05  FILLER                            PIC X(01).             
000790*                                                                 
000800 LINKAGE SECTION.                                                 
000810*                                                                 
000820 01  LK-PARAMETROS.                                               
000830     05  LK-CNPJ                 PIC X(14).                       
000840     05  LK-CNPJ-VALIDO          PIC X(01).                       
000850*            "S" = CNPJ VALIDO     "N" = CNPJ INVALIDO            
000860*                                                                 
000870*================================================================*
000880 PROCEDURE DIVISION USING LK-PARAMETROS.                          
000890*================================================================*
000900*                                                                 
000910 0000-VALIDAR-CNPJ.                                               
000920*                                                                 
000930     MOVE 'S' TO LK-CNPJ-VALIDO                                   
000940     MOVE LK-CNPJ TO WS-CNPJ-PARTES                               
000950     PERFORM 0050-MONTA-PESOS THRU 0050-FIM                       
000960*                                                                 
000970     IF LK-CNPJ NOT NUMERIC                                       
000980        MOVE 'N' TO LK-CNPJ-VALIDO                                
000990        GO TO 9999-FINALIZAR.                                     
001000*                                                                 
001010     MOVE LK-CNPJ TO WS-CNPJ-NUM                                  
001020     PERFORM 0100-VERIFICA-REPETIDO THRU 0100-FIM                 
001030     IF LK-CNPJ-VALIDO = 'N'                                      
001040        GO TO 9999-FINALIZAR.                                     
001050*                                                                 
001060     PERFORM 0200-CALCULA-DV1 THRU 0200-FIM                       
001070     PERFORM 0300-CALCULA-DV2 THRU 0300-FIM                       
001080*                                                                 
001090     MOVE WS-DV1-CALCULADO TO WS-DV1-CALC                         
001100     MOVE WS-DV2-CALCULADO TO WS-DV2-CALC                         
001110     IF WS-CNPJ-DV-X NOT = WS-DV-CALC                             
001120        MOVE 'N' TO LK-CNPJ-VALIDO.                               
001130*                                                                 
001140     GO TO 9999-FINALIZAR.                                        
001150*                                                                 
001160*---------------------------------------------------------------- 
001170*    MONTA AS TABELAS DE PESOS DO CNPJ                (TGID-020)  
001180*---------------------------------------------------------------- 
001190 0050-MONTA-PESOS.                                                
001200*                                                                 
001210     MOVE 5 TO WS-PESOS-DV1 (1)                                   
001220     MOVE 4 TO WS-PESOS-DV1 (2)                                   
001230     MOVE 3 TO WS-PESOS-DV1 (3)                                   
001240     MOVE 2 TO WS-PESOS-DV1 (4)                                   
001250     MOVE 9 TO WS-PESOS-DV1 (5)                                   
001260     MOVE 8 TO WS-PESOS-DV1 (6)                                   
001270     MOVE 7 TO WS-PESOS-DV1 (7)                                   
001280     MOVE 6 TO WS-PESOS-DV1 (8)                                   
001290     MOVE 5 TO WS-PESOS-DV1 (9)                                   
001300     MOVE 4 TO WS-PESOS-DV1 (10)                                  
001310     MOVE 3 TO WS-PESOS-DV1 (11)                                  
001320     MOVE 2 TO WS-PESOS-DV1 (12)                                  
001330*                                                                 
001340     MOVE 6 TO WS-PESOS-DV2 (1)                                   
001350     MOVE 5 TO WS-PESOS-DV2 (2)                                   
001360     MOVE 4 TO WS-PESOS-DV2 (3)                                   
001370     MOVE 3 TO WS-PESOS-DV2 (4)                                   
001380     MOVE 2 TO WS-PESOS-DV2 (5)                                   
001390     MOVE 9 TO WS-PESOS-DV2 (6)                                   
001400     MOVE 8 TO WS-PESOS-DV2 (7)                                   
001410     MOVE 7 TO WS-PESOS-DV2 (8)                                   
001420     MOVE 6 TO WS-PESOS-DV2 (9)                                   
001430     MOVE 5 TO WS-PESOS-DV2 (10)                                  
001440     MOVE 4 TO WS-PESOS-DV2 (11)                                  
001450     MOVE 3 TO WS-PESOS-DV2 (12)                                  
001460     MOVE 2 TO WS-PESOS-DV2 (13).                                 
001470*                                                                 
001480 0050-FIM. EXIT.                                                  
001490*---------------------------------------------------------------- 
001500*    REJEITA CNPJ COM OS 14 DIGITOS TODOS IGUAIS        (TGID-132)
001510*---------------------------------------------------------------- 
001520 0100-VERIFICA-REPETIDO.                                          
001530*                                                                 
001540     SET IDX-CNPJ TO 1                                            
001550     MOVE 'N' TO LK-CNPJ-VALIDO                                   
001560     IF WS-CNPJ-DIG (1)  NOT = WS-CNPJ-DIG (2)  OR                
001570        WS-CNPJ-DIG (1)  NOT = WS-CNPJ-DIG (3)  OR                
001580        WS-CNPJ-DIG (1)  NOT = WS-CNPJ-DIG (4)  OR                
001590        WS-CNPJ-DIG (1)  NOT = WS-CNPJ-DIG (5)  OR                
001600        WS-CNPJ-DIG (1)  NOT = WS-CNPJ-DIG (6)  OR                
001610        WS-CNPJ-DIG (1)  NOT = WS-CNPJ-DIG (7)  OR                
001620        WS-CNPJ-DIG (1)  NOT = WS-CNPJ-DIG (8)  OR                
001630        WS-CNPJ-DIG (1)  NOT = WS-CNPJ-DIG (9)  OR                
001640        WS-CNPJ-DIG (1)  NOT = WS-CNPJ-DIG (10) OR                
001650        WS-CNPJ-DIG (1)  NOT = WS-CNPJ-DIG (11) OR                
001660        WS-CNPJ-DIG (1)  NOT = WS-CNPJ-DIG (12) OR                
001670        WS-CNPJ-DIG (1)  NOT = WS-CNPJ-DIG (13) OR                
001680        WS-CNPJ-DIG (1)  NOT = WS-CNPJ-DIG (14)                   
001690        MOVE 'S' TO LK-CNPJ-VALIDO.                               
001700*                                                                 
001710 0100-FIM. EXIT.                                                  
001720*---------------------------------------------------------------- 
001730*    1O DIGITO: SOMA DOS 12 PRIMEIROS X TABELA DE PESOS           
001740*---------------------------------------------------------------- 
001750 0200-CALCULA-DV1.                                                
001760*                                                                 
001770     MOVE ZERO TO WS-SOMA1                                        
001780     SET IDX-CNPJ IDX-P1 TO 1                                     
001790     PERFORM 0210-SOMA-DV1 THRU 0210-FIM                          
001800                           12 TIMES.                              
001810*                                                                 
001820     DIVIDE WS-SOMA1 BY 11 GIVING WS-IND                          
001830                          REMAINDER WS-RESTO.                     
001840     IF WS-RESTO < 2                                              
001850        MOVE ZERO TO WS-DV1-CALCULADO                             
001860     ELSE                                                         
001870        COMPUTE WS-DV1-CALCULADO = 11 - WS-RESTO.                 
001880*                                                                 
001890 0200-FIM. EXIT.                                                  
001900*                                                                 
001910 0210-SOMA-DV1.                                                   
001920*                                                                 
001930     COMPUTE WS-SOMA1 = WS-SOMA1 +                                
001940             (WS-CNPJ-DIG (IDX-CNPJ) * WS-PESOS-DV1 (IDX-P1))     
001950     SET IDX-CNPJ UP BY 1                                         
001960     SET IDX-P1   UP BY 1.                                        
001970*                                                                 
001980 0210-FIM. EXIT.                                                  
001990*---------------------------------------------------------------- 
002000*    2O DIGITO: SOMA DOS 12 PRIMEIROS + O 1O DV                   
002010*---------------------------------------------------------------- 
002020 0300-CALCULA-DV2.                                                
002030*                                                                 
002040     MOVE ZERO TO WS-SOMA2                                        
002050     SET IDX-CNPJ IDX-P2 TO 1                                     
002060     PERFORM 0310-SOMA-DV2 THRU 0310-FIM                          
002070                           12 TIMES.                              
002080     COMPUTE WS-SOMA2 = WS-SOMA2 +                                
002090             (WS-DV1-CALCULADO * WS-PESOS-DV2 (13)).              
002100*                                                                 
002110     DIVIDE WS-SOMA2 BY 11 GIVING WS-IND                          
002120                          REMAINDER WS-RESTO.                     
002130     IF WS-RESTO < 2                                              
002140        MOVE ZERO TO WS-DV2-CALCULADO                             
002150     ELSE                                                         
002160        COMPUTE WS-DV2-CALCULADO = 11 - WS-RESTO.                 
002170*                                                                 
002180 0300-FIM. EXIT.                                                  
002190*                                                                 
002200 0310-SOMA-DV2.                                                   
002210*                                                                 
002220     COMPUTE WS-SOMA2 = WS-SOMA2 +                                
002230             (WS-CNPJ-DIG (IDX-CNPJ) * WS-PESOS-DV2 (IDX-P2))     
002240     SET IDX-CNPJ UP BY 1                                         
002250     SET IDX-P2   UP BY 1.                                        
002260*                                                                 
002270 0310-FIM. EXIT.                                                  
002280*---------------------------------------------------------------- 
002290 9999-FINALIZAR.                                                  
002300*                                                                 
002310     GOBACK.                                                      
